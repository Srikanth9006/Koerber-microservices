000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE THE QUANTITY TO
000300* DEDUCT FROM ONE INVENTORY BATCH DURING FEFO ALLOCATION.
000400*
000500* DEDUCT-AMOUNT = THE SMALLER OF THE BATCH'S ON-HAND QUANTITY
000600*    AND THE QUANTITY STILL REMAINING TO BE RESERVED FOR THE
000700*    ORDER. CALLED ONCE PER BATCH VISITED BY ORDER-PLACEMENT'S
000800*    220-ALLOCATE-BATCHES PARAGRAPH.
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 COMPUTE-DEDUCT-AMOUNT.
001300 AUTHOR.                     KARADJORDJE DABIC.
001400 INSTALLATION.               WAREHOUSE SYSTEMS - ORDER PROCESSING.
001500 DATE-WRITTEN.               MARCH 2, 1987.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*   03/02/87  KD   TICKET WH-4481  ORIGINAL SUBPROGRAM, SPLIT OUT
002100*                  OF COMPUTE-VALUE WHEN THE PRICING-BASED
002200*                  REPORT LOGIC WAS RETIRED. NOW SERVES THE
002300*                  ORDER-PLACEMENT FEFO WALK INSTEAD.
002400*   11/09/98  NC   TICKET WH-6050  YEAR 2000 REVIEW - NO DATE
002500*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
002600*   06/30/03  ESV  TICKET WH-7290  GUARDED AGAINST A NEGATIVE
002700*                  REMAINING-TO-RESERVE BEING PASSED IN BY AN
002800*                  UPSTREAM DEFECT - NOW RETURNS ZERO INSTEAD OF
002900*                  A NEGATIVE DEDUCT-AMOUNT.
003000*   02/14/06  ESV  TICKET WH-8107  ADDED UPSI-1 CALL-TRACE SWITCH
003100*                  FOR USE WHEN AN ALLOCATION RUN NEEDS TO BE
003200*                  WALKED BATCH-BY-BATCH AT THE OPERATOR'S DESK.
003300*   04/11/09  BSK  TICKET WH-9042  ADDED CD-CALL-COUNT SO NIGHTLY
003400*                  OPERATIONS CAN CONFIRM THE SUBPROGRAM IS BEING
003500*                  REACHED WHEN A RUN REPORTS ZERO ALLOCATIONS.
003600******************************************************************
003700 ENVIRONMENT                 DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION               SECTION.
004000 SOURCE-COMPUTER.            WHATEVER-PC.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-1 ON STATUS IS CD-TRACE-REQUESTED
004400            OFF STATUS IS CD-TRACE-NOT-REQUESTED.
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE             SECTION.
004900*-----------------------------------------------------------------
005000 01  CD-WORK-COUNTERS.
005100     05  CD-CALL-COUNT               PIC 9(05)    COMP VALUE ZERO.
005200     05  FILLER                      PIC X(05).
005300*-----------------------------------------------------------------
005400 LINKAGE                     SECTION.
005500*-----------------------------------------------------------------
005600 01  CD-LINK-PARAMETERS.
005700     05  CD-BATCH-QUANTITY           PIC 9(07).
005800     05  CD-BATCH-QUANTITY-R         REDEFINES
005900             CD-BATCH-QUANTITY.
006000         10  CD-BATCH-QUANTITY-DIGITS PIC 9(07).
006100     05  CD-REMAINING-TO-RESERVE     PIC S9(07).
006200     05  CD-REMAINING-TO-RESERVE-R   REDEFINES
006300             CD-REMAINING-TO-RESERVE.
006400         10  CD-REMAINING-SIGN       PIC X.
006500         10  CD-REMAINING-DIGITS     PIC 9(06).
006600     05  CD-DEDUCT-AMOUNT            PIC 9(07).
006700     05  CD-DEDUCT-AMOUNT-R          REDEFINES
006800             CD-DEDUCT-AMOUNT.
006900         10  CD-DEDUCT-AMOUNT-DIGITS PIC 9(07).
007000     05  FILLER                      PIC X(03).
007100******************************************************************
007200 PROCEDURE          DIVISION    USING CD-LINK-PARAMETERS.
007300*-----------------------------------------------------------------
007400* MAIN PROCEDURE
007500*-----------------------------------------------------------------
007600 100-COMPUTE-DEDUCT-AMOUNT.
007700     ADD 1 TO CD-CALL-COUNT.
007800*    03/02/87 KD - MIN(BATCH QUANTITY, REMAINING-TO-RESERVE).
007900     IF CD-REMAINING-TO-RESERVE NOT > 0
008000*        06/30/03 ESV - DEFENSIVE GUARD, SEE CHANGE LOG.
008100         MOVE 0 TO CD-DEDUCT-AMOUNT
008200     ELSE
008300         IF CD-BATCH-QUANTITY < CD-REMAINING-TO-RESERVE
008400             MOVE CD-BATCH-QUANTITY TO CD-DEDUCT-AMOUNT
008500         ELSE
008600             MOVE CD-REMAINING-TO-RESERVE TO CD-DEDUCT-AMOUNT.
008700
008800     IF CD-TRACE-REQUESTED
008900         PERFORM 200-DISPLAY-TRACE-LINE
009000     END-IF.
009100
009200     EXIT    PROGRAM.
009300*-----------------------------------------------------------------
009400*   02/14/06 ESV - ONE LINE PER CALL WHEN UPSI-1 IS SET ON AT
009500*   THE OPERATOR'S CONSOLE, SO THE FEFO WALK CAN BE FOLLOWED
009600*   BATCH BY BATCH WITHOUT RERUNNING UNDER A DEBUGGER.
009700*-----------------------------------------------------------------
009800 200-DISPLAY-TRACE-LINE.
009900     DISPLAY "CD-TRACE CALL " CD-CALL-COUNT
010000         " BATCH-QTY=" CD-BATCH-QUANTITY-DIGITS
010100         " REMAINING=" CD-REMAINING-SIGN CD-REMAINING-DIGITS
010200         " DEDUCT=" CD-DEDUCT-AMOUNT-DIGITS.
