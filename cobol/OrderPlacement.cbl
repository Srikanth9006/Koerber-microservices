000100******************************************************************
000200* THIS PROGRAM IS TO PLACE WAREHOUSE ORDERS AGAINST INVENTORY
000300*    USING FIRST-EXPIRY-FIRST-OUT (FEFO) BATCH ALLOCATION.
000400*
000500* FOR EACH INCOMING ORDER REQUEST, THE PRODUCT'S BATCHES ARE
000600*    LOOKED UP OLDEST-EXPIRY-FIRST, THE REQUESTED QUANTITY IS
000700*    GREEDILY ALLOCATED ACROSS THOSE BATCHES, THE DEDUCTIONS ARE
000800*    APPLIED TO THE INVENTORY BATCH MASTER, AND A NEW ORDER
000900*    RECORD IS POSTED CARRYING THE BATCHES DRAWN FROM. AN ORDER
001000*    THAT CANNOT BE FULLY COVERED IS REJECTED IN FULL - NOTHING
001100*    IS UPDATED AND NO ORDER RECORD IS WRITTEN FOR IT.
001200*
001300* USED FILE
001400*    - ORDER REQUEST FILE (LINE SEQUENTIAL): ORDREQ
001500*    - INVENTORY BATCH MASTER (INDEXED, KEYED ON BATCH-ID,
001600*      ALTERNATE KEY ON PRODUCT-ID/EXPIRY-DATE): INVBATCH
001700*    - ORDER FILE (LINE SEQUENTIAL, APPEND-ONLY): ORDFILE
001800******************************************************************
001900 IDENTIFICATION              DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 ORDER-PLACEMENT.
002200 AUTHOR.                     ARADHITA MOHANTY.
002300 INSTALLATION.               WAREHOUSE SYSTEMS - ORDER PROCESSING.
002400 DATE-WRITTEN.               NOVEMBER 24, 1986.
002500 DATE-COMPILED.
002600 SECURITY.                   UNCLASSIFIED.
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*   11/24/86  AMM  TICKET WH-4412  ORIGINAL PROGRAM. REPLACES THE
003000*                  OLD BALANCE-LINE RECEIPT/SALE BATCH UPDATE -
003100*                  WAREHOUSE NOW RESERVES BY BATCH EXPIRY, NOT
003200*                  BY A SINGLE ON-HAND QUANTITY PER PART.
003300*   12/02/86  BSK  TICKET WH-4418  ADDED THE INSUFFICIENT-
003400*                  INVENTORY REJECTION PATH - ORIGINAL VERSION
003500*                  ALLOCATED PARTIAL QUANTITY AND POSTED A SHORT
003600*                  ORDER, WHICH ACCOUNTING REJECTED.
003700*   01/15/87  ESV  TICKET WH-4440  SKIP BATCHES WITH QUANTITY
003800*                  ZERO OR NEGATIVE DURING ALLOCATION INSTEAD OF
003900*                  ABENDING ON A DIVIDE-BY-CONDITION IN THE OLD
004000*                  PRORATION LOGIC.
004100*   03/02/87  KD   TICKET WH-4481  MOVED THE MIN(QUANTITY,
004200*                  REMAINING) CALCULATION TO THE CALLED
004300*                  SUBPROGRAM COMPUTE-DEDUCT-AMOUNT.
004400*   11/09/98  NC   TICKET WH-6050  YEAR 2000 REVIEW - EXPIRY-DATE
004500*                  AND ORDER-DATE ARE ALREADY FOUR-DIGIT-YEAR,
004600*                  NO CHANGE REQUIRED.
004700*   06/30/03  ESV  TICKET WH-7290  110-DETERMINE-NEXT-ORDER-ID NOW
004800*                  TOLERATES A MISSING ORDFILE ON A COLD START.
004900*   02/14/06  ESV  TICKET WH-8107  RESERVED-BATCH-IDS WIDENED TO
005000*                  X(80) ON THE ORDER RECORD - SEE ORDERRECORD.
005100*   04/11/09  BSK  TICKET WH-9042  NOW DISPLAYS RUN TOTALS AT
005200*                  END OF JOB FOR THE NIGHTLY OPERATIONS LOG.
005300*   09/15/14  BSK  TICKET WH-9931  BATCH TABLE RAISED FROM 50 TO
005400*                  200 ENTRIES - A HIGH-VOLUME PRODUCT COULD BE
005500*                  WRONGLY REJECTED AS INSUFFICIENT INVENTORY
005600*                  WHEN IT HAD OVER 50 OPEN BATCHES. ADDED
005700*                  LOOKUP-TRUNCATED-SWITCH SO AN INSUFFICIENT-
005800*                  INVENTORY REJECTION SAYS SO WHEN EVEN 200 IS
005900*                  NOT ENOUGH, INSTEAD OF SILENTLY UNDERSTATING
006000*                  WHAT IS ON HAND.
006100******************************************************************
006200 ENVIRONMENT                 DIVISION.
006300*-----------------------------------------------------------------
006400 CONFIGURATION               SECTION.
006500 SOURCE-COMPUTER.            WHATEVER-PC.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*-----------------------------------------------------------------
006900 INPUT-OUTPUT                SECTION.
007000 FILE-CONTROL.
007100     SELECT  ORDREQ
007200             ASSIGN TO ORDREQ
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS ORDREQ-FILE-STATUS.
007500
007600     SELECT  INVBATCH
007700             ASSIGN TO INVBATCH
007800             ORGANIZATION IS INDEXED
007900             ACCESS MODE IS DYNAMIC
008000             RECORD KEY IS IB-BATCH-ID
008100             ALTERNATE RECORD KEY IS IB-PRODUCT-EXPIRY-KEY
008200                 WITH DUPLICATES
008300             FILE STATUS IS INVBATCH-FILE-STATUS.
008400
008500     SELECT  ORDFILE
008600             ASSIGN TO ORDFILE
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS ORDFILE-FILE-STATUS.
008900******************************************************************
009000 DATA                        DIVISION.
009100*-----------------------------------------------------------------
009200 FILE                        SECTION.
009300 FD  ORDREQ
009400     RECORD CONTAINS 20 CHARACTERS
009500     DATA RECORD IS ORDER-REQUEST-RECORD.
009600 01  ORDER-REQUEST-RECORD.
009700     05  RQ-PRODUCT-ID               PIC 9(09).
009800     05  RQ-QUANTITY                 PIC 9(07).
009900     05  FILLER                      PIC X(04).
010000
010100 FD  INVBATCH
010200     RECORD CONTAINS 70 CHARACTERS
010300     DATA RECORD IS INVENTORY-BATCH-RECORD.
010400     COPY "InventBatchRecord.cpy".
010500
010600 FD  ORDFILE
010700     RECORD CONTAINS 160 CHARACTERS
010800     DATA RECORD IS ORDER-RECORD.
010900     COPY "OrderRecord.cpy".
011000*-----------------------------------------------------------------
011100 WORKING-STORAGE             SECTION.
011200*-----------------------------------------------------------------
011300 01  SWITCHES-AND-COUNTERS.
011400     05  ORDREQ-EOF-SWITCH               PIC X   VALUE "N".
011500         88  ORDREQ-EOF                           VALUE "Y".
011600     05  ORDFILE-SCAN-EOF-SWITCH         PIC X   VALUE "N".
011700         88  ORDFILE-SCAN-EOF                     VALUE "Y".
011800     05  INVBATCH-SCAN-EOF-SWITCH        PIC X   VALUE "N".
011900         88  INVBATCH-SCAN-EOF                    VALUE "Y".
012000     05  LOOKUP-ERROR-SWITCH             PIC X   VALUE "N".
012100         88  LOOKUP-ERROR                         VALUE "Y".
012200     05  ORDER-QUANTITY-VALID-SWITCH     PIC X   VALUE "N".
012300         88  ORDER-QUANTITY-VALID                 VALUE "Y".
012400     05  ALLOCATION-SHORT-SWITCH         PIC X   VALUE "N".
012500         88  ALLOCATION-SHORT                     VALUE "Y".
012600     05  UPDATE-FAILED-SWITCH            PIC X   VALUE "N".
012700         88  UPDATE-FAILED                        VALUE "Y".
012800     05  LOOKUP-TRUNCATED-SWITCH         PIC X   VALUE "N".
012900         88  LOOKUP-TRUNCATED                     VALUE "Y".
013000     05  FILLER                          PIC X(02).
013100*-----------------------------------------------------------------
013200 01  FILE-STATUS-FIELDS.
013300     05  ORDREQ-FILE-STATUS          PIC X(02).
013400     05  INVBATCH-FILE-STATUS        PIC X(02).
013500         88  INVBATCH-SUCCESSFUL               VALUE "00".
013600     05  ORDFILE-FILE-STATUS         PIC X(02).
013700         88  ORDFILE-SUCCESSFUL                 VALUE "00".
013800*-----------------------------------------------------------------
013900 01  RUN-TOTALS.
014000     05  WS-ORDERS-PLACED-COUNT      PIC 9(07)  COMP VALUE ZERO.
014100     05  WS-ORDERS-REJECTED-COUNT    PIC 9(07)  COMP VALUE ZERO.
014200     05  WS-UNITS-RESERVED-TOTAL     PIC 9(09)  COMP VALUE ZERO.
014300     05  FILLER                      PIC X(04).
014400*-----------------------------------------------------------------
014500 01  OP-NEXT-ORDER-ID-AREA.
014600     05  OP-NEXT-ORDER-ID            PIC 9(09)  COMP VALUE ZERO.
014700     05  OP-HIGHEST-ORDER-ID-SEEN    PIC 9(09)  COMP VALUE ZERO.
014800*-----------------------------------------------------------------
014900 01  OP-BATCH-TABLE.
015000     05  OP-BATCH-ENTRY  OCCURS 200 TIMES.
015100         10  OP-TBL-BATCH-ID          PIC 9(09).
015200         10  OP-TBL-QUANTITY          PIC 9(07).
015300         10  OP-TBL-EXPIRY-DATE       PIC 9(08).
015400 01  OP-BATCH-COUNT                  PIC 9(03)  COMP VALUE ZERO.
015500 01  OP-BATCH-SCAN-INDEX             PIC 9(03)  COMP VALUE ZERO.
015600*-----------------------------------------------------------------
015700 01  OP-UPDATE-TABLE.
015800     05  OP-UPDATE-ENTRY  OCCURS 200 TIMES.
015900         10  OP-UPD-BATCH-ID          PIC 9(09).
016000         10  OP-UPD-DEDUCT-QTY        PIC 9(07).
016100 01  OP-UPDATE-COUNT                 PIC 9(03)  COMP VALUE ZERO.
016200 01  OP-UPDATE-SCAN-INDEX            PIC 9(03)  COMP VALUE ZERO.
016300*-----------------------------------------------------------------
016400 01  OP-WORK-FIELDS.
016500     05  OP-REMAINING-TO-RESERVE     PIC S9(07) VALUE ZERO.
016600     05  OP-REMAINING-TO-RESERVE-R   REDEFINES
016700             OP-REMAINING-TO-RESERVE.
016800         10  OP-REMAINING-SIGN        PIC X.
016900         10  OP-REMAINING-DIGITS      PIC 9(06).
017000     05  OP-DEDUCT-AMOUNT            PIC 9(07)  VALUE ZERO.
017100     05  OP-QUANTITY-COVERED         PIC 9(07)  VALUE ZERO.
017200     05  OP-NEW-QUANTITY             PIC S9(08) VALUE ZERO.
017300     05  OP-LOOKUP-PRODUCT-ID        PIC 9(09)  VALUE ZERO.
017400     05  OP-LOOKUP-PRODUCT-NAME      PIC X(30)  VALUE SPACES.
017500     05  FILLER                      PIC X(05).
017600*-----------------------------------------------------------------
017700 01  OP-RESERVED-BATCH-IDS-WORK      PIC X(80)  VALUE SPACES.
017800 01  OP-RESERVED-POINTER             PIC 9(03)  COMP VALUE 1.
017900 01  OP-BATCH-ID-EDITED              PIC Z(08)9.
018000 01  OP-BATCH-ID-TRIMMED             PIC X(09)  VALUE SPACES.
018100 01  OP-TRIM-POSITION                PIC 9(02)  COMP VALUE 1.
018200 01  OP-TRIM-LENGTH                  PIC 9(02)  COMP VALUE 9.
018300*-----------------------------------------------------------------
018400 01  CURRENT-DATE.
018500     05  CUR-YEAR                    PIC 9(04).
018600     05  CUR-MONTH                   PIC 9(02).
018700     05  CUR-DAY                     PIC 9(02).
018800 01  CURRENT-DATE-NUMERIC  REDEFINES CURRENT-DATE  PIC 9(08).
018900*-----------------------------------------------------------------
019000 01  CD-LINK-PARAMETERS.
019100     05  CD-BATCH-QUANTITY           PIC 9(07).
019200     05  CD-REMAINING-TO-RESERVE     PIC S9(07).
019300     05  CD-DEDUCT-AMOUNT            PIC 9(07).
019400     05  FILLER                      PIC X(03).
019500******************************************************************
019600 PROCEDURE                   DIVISION.
019700*-----------------------------------------------------------------
019800* MAIN PROCEDURE
019900*-----------------------------------------------------------------
020000 000-ORDER-PLACEMENT.
020100     PERFORM 100-INITIATE-ORDER-PLACEMENT.
020200     PERFORM 200-PLACE-ORDER
020300         UNTIL ORDREQ-EOF.
020400     PERFORM 900-TERMINATE-ORDER-PLACEMENT.
020500
020600     STOP RUN.
020700*-----------------------------------------------------------------
020800* DETERMINE THE NEXT ORDER-ID, OPEN THE FILES, PRIME THE RUN
020900* AND READ THE FIRST ORDER REQUEST.
021000*-----------------------------------------------------------------
021100 100-INITIATE-ORDER-PLACEMENT.
021200     PERFORM 110-DETERMINE-NEXT-ORDER-ID.
021300     PERFORM 120-OPEN-ALL-FILES.
021400     PERFORM 130-INITIALIZE-SWITCHES-AND-COUNTERS.
021500     PERFORM 140-ACCEPT-SYSTEM-DATE.
021600     PERFORM 150-READ-ORDER-REQUEST.
021700*-----------------------------------------------------------------
021800* 06/30/03 ESV - SCAN ANY EXISTING ORDFILE FOR THE HIGHEST
021900* ORDER-ID ALREADY POSTED SO WE START THE NEXT ONE ABOVE IT.
022000* A COLD START WITH NO ORDFILE YET IS NOT AN ERROR.
022100*-----------------------------------------------------------------
022200 110-DETERMINE-NEXT-ORDER-ID.
022300     MOVE "N"        TO ORDFILE-SCAN-EOF-SWITCH.
022400     MOVE ZERO       TO OP-HIGHEST-ORDER-ID-SEEN.
022500     OPEN INPUT ORDFILE.
022600     IF ORDFILE-SUCCESSFUL
022700         PERFORM 111-SCAN-ORDER-FILE-FOR-MAX-ID
022800             UNTIL ORDFILE-SCAN-EOF
022900         CLOSE ORDFILE.
023000     COMPUTE OP-NEXT-ORDER-ID = OP-HIGHEST-ORDER-ID-SEEN + 1.
023100*-----------------------------------------------------------------
023200 111-SCAN-ORDER-FILE-FOR-MAX-ID.
023300     READ ORDFILE
023400         AT END MOVE "Y" TO ORDFILE-SCAN-EOF-SWITCH.
023500     IF NOT ORDFILE-SCAN-EOF
023600         IF OR-ORDER-ID > OP-HIGHEST-ORDER-ID-SEEN
023700             MOVE OR-ORDER-ID TO OP-HIGHEST-ORDER-ID-SEEN
023800         END-IF
023900     END-IF.
024000*-----------------------------------------------------------------
024100 120-OPEN-ALL-FILES.
024200     OPEN    INPUT   ORDREQ
024300             I-O     INVBATCH
024400             EXTEND  ORDFILE.
024500*-----------------------------------------------------------------
024600 130-INITIALIZE-SWITCHES-AND-COUNTERS.
024700     INITIALIZE SWITCHES-AND-COUNTERS RUN-TOTALS.
024800*-----------------------------------------------------------------
024900 140-ACCEPT-SYSTEM-DATE.
025000     ACCEPT  CURRENT-DATE    FROM DATE YYYYMMDD.
025100*-----------------------------------------------------------------
025200 150-READ-ORDER-REQUEST.
025300     READ ORDREQ
025400         AT END MOVE "Y" TO ORDREQ-EOF-SWITCH.
025500*-----------------------------------------------------------------
025600* ONE REQUEST AT A TIME: VALIDATE, LOOK UP, ALLOCATE, UPDATE,
025700* POST. REJECTIONS NEVER TOUCH THE INVENTORY BATCH MASTER AND
025800* NEVER WRITE AN ORDER RECORD.
025900*-----------------------------------------------------------------
026000 200-PLACE-ORDER.
026100     PERFORM 210-VALIDATE-ORDER-QUANTITY.
026200     IF ORDER-QUANTITY-VALID
026300         PERFORM 300-LOOKUP-INVENTORY-BY-PRODUCT
026400         IF LOOKUP-ERROR
026500             PERFORM 320-REJECT-PRODUCT-NOT-FOUND
026600         ELSE
026700             PERFORM 220-ALLOCATE-BATCHES
026800             IF ALLOCATION-SHORT
026900                 PERFORM 420-REJECT-INSUFFICIENT-INVENTORY
027000             ELSE
027100                 PERFORM 500-UPDATE-INVENTORY-BATCHES
027200                 IF NOT UPDATE-FAILED
027300                     PERFORM 600-POST-ORDER-RECORD
027400                 END-IF
027500             END-IF
027600         END-IF
027700     ELSE
027800         PERFORM 410-REJECT-BAD-QUANTITY
027900     END-IF.
028000     PERFORM 150-READ-ORDER-REQUEST.
028100*-----------------------------------------------------------------
028200* ORDER QUANTITY MUST BE PRESENT AND GREATER THAN ZERO.
028300*-----------------------------------------------------------------
028400 210-VALIDATE-ORDER-QUANTITY.
028500     IF RQ-QUANTITY > 0
028600         MOVE "Y" TO ORDER-QUANTITY-VALID-SWITCH
028700     ELSE
028800         MOVE "N" TO ORDER-QUANTITY-VALID-SWITCH.
028900*-----------------------------------------------------------------
029000* INVENTORY LOOKUP - RETRIEVE THE PRODUCT'S BATCHES IN FEFO
029100* ORDER (EXPIRY-DATE ASCENDING) VIA THE ALTERNATE KEY. A
029200* PRODUCT WITH NO BATCHES IS A LOOKUP ERROR.
029300*-----------------------------------------------------------------
029400 300-LOOKUP-INVENTORY-BY-PRODUCT.
029500     MOVE "N"                TO LOOKUP-ERROR-SWITCH.
029600     MOVE "N"                TO INVBATCH-SCAN-EOF-SWITCH.
029700     MOVE "N"                TO LOOKUP-TRUNCATED-SWITCH.
029800     MOVE ZERO               TO OP-BATCH-COUNT.
029900     MOVE SPACES             TO OP-LOOKUP-PRODUCT-NAME.
030000     MOVE RQ-PRODUCT-ID      TO OP-LOOKUP-PRODUCT-ID.
030100     MOVE RQ-PRODUCT-ID      TO IB-PRODUCT-ID.
030200     MOVE ZERO               TO IB-EXPIRY-DATE.
030300     START INVBATCH KEY IS NOT LESS THAN IB-PRODUCT-EXPIRY-KEY
030400         INVALID KEY MOVE "Y" TO LOOKUP-ERROR-SWITCH.
030500     IF NOT LOOKUP-ERROR
030600         PERFORM 310-READ-NEXT-BATCH-FOR-PRODUCT
030700             UNTIL INVBATCH-SCAN-EOF
030800         IF OP-BATCH-COUNT = ZERO
030900             MOVE "Y" TO LOOKUP-ERROR-SWITCH
031000         END-IF
031100     END-IF.
031200*-----------------------------------------------------------------
031300 310-READ-NEXT-BATCH-FOR-PRODUCT.
031400     READ INVBATCH NEXT RECORD
031500         AT END MOVE "Y" TO INVBATCH-SCAN-EOF-SWITCH.
031600     IF NOT INVBATCH-SCAN-EOF
031700         IF IB-PRODUCT-ID NOT = OP-LOOKUP-PRODUCT-ID
031800             MOVE "Y" TO INVBATCH-SCAN-EOF-SWITCH
031900         ELSE
032000             IF OP-BATCH-COUNT >= 200
032100                 DISPLAY "BATCH TABLE FULL FOR PRODUCT-ID "
032200                     OP-LOOKUP-PRODUCT-ID
032300                 MOVE "Y" TO LOOKUP-TRUNCATED-SWITCH
032400                 MOVE "Y" TO INVBATCH-SCAN-EOF-SWITCH
032500             ELSE
032600                 IF OP-BATCH-COUNT = ZERO
032700                     MOVE IB-PRODUCT-NAME
032800                         TO OP-LOOKUP-PRODUCT-NAME
032900                 END-IF
033000                 ADD 1 TO OP-BATCH-COUNT
033100                 MOVE IB-BATCH-ID
033200                     TO OP-TBL-BATCH-ID(OP-BATCH-COUNT)
033300                 MOVE IB-QUANTITY
033400                     TO OP-TBL-QUANTITY(OP-BATCH-COUNT)
033500                 MOVE IB-EXPIRY-DATE
033600                     TO OP-TBL-EXPIRY-DATE(OP-BATCH-COUNT)
033700             END-IF
033800         END-IF
033900     END-IF.
034000*-----------------------------------------------------------------
034100 320-REJECT-PRODUCT-NOT-FOUND.
034200     DISPLAY "ORDER REJECTED - NO INVENTORY FOUND FOR PRODUCTID "
034300         RQ-PRODUCT-ID.
034400     ADD 1 TO WS-ORDERS-REJECTED-COUNT.
034500*-----------------------------------------------------------------
034600* ORDER PLACEMENT (FEFO ALLOCATION) - GREEDY, SINGLE PASS,
034700* OLDEST-EXPIRY BATCH FIRST. A BATCH IS NEVER OVER-DEDUCTED AND
034800* NEVER RE-VISITED.
034900*-----------------------------------------------------------------
035000 220-ALLOCATE-BATCHES.
035100     MOVE ZERO           TO OP-UPDATE-COUNT.
035200     MOVE SPACES          TO OP-RESERVED-BATCH-IDS-WORK.
035300     MOVE 1               TO OP-RESERVED-POINTER.
035400     MOVE RQ-QUANTITY     TO OP-REMAINING-TO-RESERVE.
035500     MOVE "N"             TO ALLOCATION-SHORT-SWITCH.
035600     MOVE 1               TO OP-BATCH-SCAN-INDEX.
035700     PERFORM 221-ALLOCATE-ONE-BATCH
035800         UNTIL OP-REMAINING-TO-RESERVE NOT > 0
035900            OR OP-BATCH-SCAN-INDEX > OP-BATCH-COUNT.
036000     IF OP-REMAINING-TO-RESERVE > 0
036100         MOVE "Y" TO ALLOCATION-SHORT-SWITCH
036200         COMPUTE OP-QUANTITY-COVERED =
036300             RQ-QUANTITY - OP-REMAINING-TO-RESERVE
036400     END-IF.
036500*-----------------------------------------------------------------
036600 221-ALLOCATE-ONE-BATCH.
036700     IF OP-TBL-QUANTITY(OP-BATCH-SCAN-INDEX) > 0
036800         MOVE OP-TBL-QUANTITY(OP-BATCH-SCAN-INDEX)
036900             TO CD-BATCH-QUANTITY
037000         MOVE OP-REMAINING-TO-RESERVE
037100             TO CD-REMAINING-TO-RESERVE
037200         CALL "COMPUTE-DEDUCT-AMOUNT" USING CD-LINK-PARAMETERS
037300         MOVE CD-DEDUCT-AMOUNT TO OP-DEDUCT-AMOUNT
037400         SUBTRACT OP-DEDUCT-AMOUNT FROM OP-REMAINING-TO-RESERVE
037500         ADD 1 TO OP-UPDATE-COUNT
037600         MOVE OP-TBL-BATCH-ID(OP-BATCH-SCAN-INDEX)
037700             TO OP-UPD-BATCH-ID(OP-UPDATE-COUNT)
037800         MOVE OP-DEDUCT-AMOUNT
037900             TO OP-UPD-DEDUCT-QTY(OP-UPDATE-COUNT)
038000         PERFORM 230-APPEND-RESERVED-BATCH-ID
038100     END-IF.
038200     ADD 1 TO OP-BATCH-SCAN-INDEX.
038300*-----------------------------------------------------------------
038400* BUILD THE COMMA-SEPARATED RESERVED-BATCH-IDS STRING, OLDEST-
038500* EXPIRY BATCH FIRST, NO SURROUNDING SPACES (E.G. "5,7").
038600*-----------------------------------------------------------------
038700 230-APPEND-RESERVED-BATCH-ID.
038800     IF OP-UPDATE-COUNT > 1
038900         STRING ","  DELIMITED BY SIZE
039000             INTO OP-RESERVED-BATCH-IDS-WORK
039100             WITH POINTER OP-RESERVED-POINTER
039200     END-IF.
039300     MOVE OP-TBL-BATCH-ID(OP-BATCH-SCAN-INDEX)
039400         TO OP-BATCH-ID-EDITED.
039500     PERFORM 231-TRIM-BATCH-ID-DISPLAY.
039600     STRING OP-BATCH-ID-TRIMMED  DELIMITED BY SPACE
039700         INTO OP-RESERVED-BATCH-IDS-WORK
039800         WITH POINTER OP-RESERVED-POINTER.
039900*-----------------------------------------------------------------
040000 231-TRIM-BATCH-ID-DISPLAY.
040100     MOVE 1 TO OP-TRIM-POSITION.
040200     PERFORM 232-SKIP-LEADING-SPACE
040300         UNTIL OP-BATCH-ID-EDITED(OP-TRIM-POSITION:1) NOT = SPACE.
040400     COMPUTE OP-TRIM-LENGTH = 10 - OP-TRIM-POSITION.
040500     MOVE SPACES TO OP-BATCH-ID-TRIMMED.
040600     MOVE OP-BATCH-ID-EDITED(OP-TRIM-POSITION:OP-TRIM-LENGTH)
040700         TO OP-BATCH-ID-TRIMMED.
040800*-----------------------------------------------------------------
040900 232-SKIP-LEADING-SPACE.
041000     ADD 1 TO OP-TRIM-POSITION.
041100*-----------------------------------------------------------------
041200 410-REJECT-BAD-QUANTITY.
041300     DISPLAY "ORDER REJECTED - QUANTITY NOT GREATER THAN ZERO "
041400         "PRODUCTID " RQ-PRODUCT-ID.
041500     DISPLAY "    REQUESTED " RQ-QUANTITY.
041600     ADD 1 TO WS-ORDERS-REJECTED-COUNT.
041700*-----------------------------------------------------------------
041800 420-REJECT-INSUFFICIENT-INVENTORY.
041900     DISPLAY "ORDER REJECTED - INSUFFICIENT INVENTORY PRODUCTID "
042000         RQ-PRODUCT-ID.
042100     DISPLAY "    REQUESTED " RQ-QUANTITY
042200             "  AVAILABLE " OP-QUANTITY-COVERED.
042300     IF LOOKUP-TRUNCATED
042400         DISPLAY "    WARNING - BATCH SCAN TRUNCATED AT 200 "
042500             "BATCHES, AVAILABLE MAY BE UNDERSTATED."
042600     END-IF.
042700     ADD 1 TO WS-ORDERS-REJECTED-COUNT.
042800*-----------------------------------------------------------------
042900* INVENTORY UPDATE - APPLY EACH (BATCH-ID, DEDUCT-QTY) ENTRY IN
043000* LIST ORDER. NOT TRANSACTIONAL ACROSS THE LIST - ENTRIES ALREADY
043100* APPLIED REMAIN APPLIED IF A LATER ENTRY FAILS.
043200*-----------------------------------------------------------------
043300 500-UPDATE-INVENTORY-BATCHES.
043400     MOVE "N"    TO UPDATE-FAILED-SWITCH.
043500     MOVE 1      TO OP-UPDATE-SCAN-INDEX.
043600     PERFORM 510-DEDUCT-ONE-BATCH
043700         UNTIL OP-UPDATE-SCAN-INDEX > OP-UPDATE-COUNT
043800            OR UPDATE-FAILED.
043900*-----------------------------------------------------------------
044000 510-DEDUCT-ONE-BATCH.
044100     MOVE OP-UPD-BATCH-ID(OP-UPDATE-SCAN-INDEX) TO IB-BATCH-ID.
044200     READ INVBATCH
044300         INVALID KEY
044400             MOVE "Y" TO UPDATE-FAILED-SWITCH
044500             DISPLAY "BATCH NOT FOUND: " IB-BATCH-ID.
044600     IF NOT UPDATE-FAILED
044700         COMPUTE OP-NEW-QUANTITY =
044800             IB-QUANTITY - OP-UPD-DEDUCT-QTY(OP-UPDATE-SCAN-INDEX)
044900         IF OP-NEW-QUANTITY < 0
045000             MOVE "Y" TO UPDATE-FAILED-SWITCH
045100             DISPLAY "INSUFFICIENT QUANTITY IN BATCH: "
045200                 IB-BATCH-ID
045300         ELSE
045400             MOVE OP-NEW-QUANTITY TO IB-QUANTITY
045500             REWRITE INVENTORY-BATCH-RECORD
045600                 INVALID KEY
045700                     MOVE "Y" TO UPDATE-FAILED-SWITCH
045800                     DISPLAY "REWRITE ERROR ON INVBATCH FOR "
045900                         IB-BATCH-ID
046000         END-IF
046100     END-IF.
046200     ADD 1 TO OP-UPDATE-SCAN-INDEX.
046300*-----------------------------------------------------------------
046400* POST THE NEW ORDER RECORD. ORDER-ID IS THE NEXT SEQUENTIAL
046500* VALUE; STATUS IS ALWAYS "PLACED" AT THIS POINT.
046600*-----------------------------------------------------------------
046700 600-POST-ORDER-RECORD.
046800     MOVE OP-NEXT-ORDER-ID       TO OR-ORDER-ID.
046900     ADD 1                       TO OP-NEXT-ORDER-ID.
047000     MOVE RQ-PRODUCT-ID          TO OR-PRODUCT-ID.
047100     MOVE OP-LOOKUP-PRODUCT-NAME TO OR-PRODUCT-NAME.
047200     MOVE RQ-QUANTITY            TO OR-QUANTITY.
047300     MOVE "PLACED"               TO OR-STATUS.
047400     MOVE CURRENT-DATE-NUMERIC   TO OR-ORDER-DATE.
047500     MOVE OP-RESERVED-BATCH-IDS-WORK TO OR-RESERVED-BATCH-IDS.
047600     WRITE ORDER-RECORD.
047700     IF NOT ORDFILE-SUCCESSFUL
047800         DISPLAY "WRITE ERROR ON ORDFILE FOR ORDER "
047900             OR-ORDER-ID
048000         DISPLAY "FILE STATUS CODE IS " ORDFILE-FILE-STATUS
048100     ELSE
048200         ADD 1 TO WS-ORDERS-PLACED-COUNT
048300         ADD RQ-QUANTITY TO WS-UNITS-RESERVED-TOTAL
048400         DISPLAY "ORDER " OR-ORDER-ID
048500             " PLACED. INVENTORY RESERVED."
048600     END-IF.
048700*-----------------------------------------------------------------
048800* 04/11/09 BSK - RUN TOTALS FOR THE NIGHTLY OPERATIONS LOG.
048900*-----------------------------------------------------------------
049000 900-TERMINATE-ORDER-PLACEMENT.
049100     CLOSE   ORDREQ
049200             INVBATCH
049300             ORDFILE.
049400     DISPLAY "ORDER PLACEMENT COMPLETED!!!".
049500     DISPLAY "ORDERS PLACED. . . . . " WS-ORDERS-PLACED-COUNT.
049600     DISPLAY "ORDERS REJECTED. . . . " WS-ORDERS-REJECTED-COUNT.
049700     DISPLAY "UNITS RESERVED . . . . " WS-UNITS-RESERVED-TOTAL.
