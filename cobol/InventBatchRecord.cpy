000100******************************************************************
000200* INVENTBATCHRECORD.CPY
000300* LAYOUT OF ONE PHYSICAL INVENTORY BATCH OF A PRODUCT.
000400* SHARED BY BATCH-LOAD-INVENTORY, ORDER-PLACEMENT,
000500*    INVENTORY-STATUS-REPORT AND ORDER-INQUIRY.
000600*
000700* IB-PRODUCT-EXPIRY-KEY IS THE ALTERNATE KEY ON INVBATCH -
000800*    PRODUCT-ID MAJOR, EXPIRY-DATE MINOR, DUPLICATES ALLOWED -
000900*    SO A SEQUENTIAL READ ON THE ALTERNATE KEY RETURNS A
001000*    PRODUCT'S BATCHES OLDEST-EXPIRY-FIRST (FEFO ORDER).
001100******************************************************************
001200* CHANGE LOG
001300*   11/24/86  AMM  TICKET WH-4412  ORIGINAL LAYOUT, CARRIED
001400*                  OVER FROM THE FLAT INVENT4.TXT PART RECORD.
001500*   03/02/87  KD   TICKET WH-4481  DROPPED UNIT-COST, UNIT-PRICE
001600*                  AND SUPPLIER-ID - NOT CARRIED BY THE BATCH
001700*                  FEED FROM RECEIVING.
001800*   03/02/87  KD   TICKET WH-4481  ADDED EXPIRY-DATE AND
001900*                  REGROUPED PRODUCT-ID WITH EXPIRY-DATE AS THE
002000*                  IB-PRODUCT-EXPIRY-KEY ALTERNATE KEY GROUP.
002100*   11/09/98  NC   TICKET WH-6050  CONFIRMED CCYYMMDD DATE
002200*                  FIELDS ARE FOUR-DIGIT-YEAR, YEAR 2000 REVIEW.
002300*   07/19/04  BSK  TICKET WH-7733  ADDED TRAILING FILLER FOR
002400*                  FUTURE LOT-NUMBER EXPANSION.
002500******************************************************************
002600 01  INVENTORY-BATCH-RECORD.
002700     05  IB-BATCH-ID                 PIC 9(09).
002800     05  IB-PRODUCT-EXPIRY-KEY.
002900         10  IB-PRODUCT-ID           PIC 9(09).
003000         10  IB-EXPIRY-DATE          PIC 9(08).
003100         10  IB-EXPIRY-DATE-R    REDEFINES  IB-EXPIRY-DATE.
003200             15  IB-EXP-CCYY         PIC 9(04).
003300             15  IB-EXP-MM           PIC 9(02).
003400             15  IB-EXP-DD           PIC 9(02).
003500     05  IB-PRODUCT-NAME             PIC X(30).
003600     05  IB-QUANTITY                 PIC 9(07).
003700     05  FILLER                      PIC X(07).
