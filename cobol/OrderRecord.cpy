000100******************************************************************
000200* ORDERRECORD.CPY
000300* LAYOUT OF ONE PLACED ORDER. APPEND-ONLY FROM ORDER-PLACEMENT -
000400*    ORDERS ARE NEVER REWRITTEN OR DELETED BY THIS SYSTEM.
000500* SHARED BY ORDER-PLACEMENT (WRITES) AND
000600*    INVENTORY-STATUS-REPORT (READS FOR THE ORDER RECAP).
000700******************************************************************
000800* CHANGE LOG
000900*   11/24/86  AMM  TICKET WH-4412  ORIGINAL LAYOUT.
001000*   03/02/87  KD   TICKET WH-4481  REPLACED THE OLD TRANSACTION
001100*                  CODE/VALUE PAIR WITH RESERVED-BATCH-IDS SO AN
001200*                  ORDER CARRIES THE FULL FEFO ALLOCATION TRAIL.
001300*   11/09/98  NC   TICKET WH-6050  CONFIRMED ORDER-DATE IS
001400*                  FOUR-DIGIT-YEAR, YEAR 2000 REVIEW.
001500*   02/14/06  ESV  TICKET WH-8107  WIDENED RESERVED-BATCH-IDS TO
001600*                  X(80) - A SINGLE-BATCH ORDER WAS TRUNCATING ON
001700*                  PRODUCTS SPLIT ACROSS MORE THAN SIX BATCHES.
001800******************************************************************
001900 01  ORDER-RECORD.
002000     05  OR-ORDER-ID                 PIC 9(09).
002100     05  OR-PRODUCT-ID               PIC 9(09).
002200     05  OR-PRODUCT-NAME             PIC X(30).
002300     05  OR-QUANTITY                 PIC 9(07).
002400     05  OR-STATUS                   PIC X(10).
002500     05  OR-ORDER-DATE               PIC 9(08).
002600     05  OR-ORDER-DATE-R     REDEFINES  OR-ORDER-DATE.
002700         10  OR-ORDER-CCYY           PIC 9(04).
002800         10  OR-ORDER-MM             PIC 9(02).
002900         10  OR-ORDER-DD             PIC 9(02).
003000     05  OR-RESERVED-BATCH-IDS       PIC X(80).
003100     05  FILLER                      PIC X(07).
