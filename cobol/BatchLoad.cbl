000100******************************************************************
000200* THIS PROGRAM IS TO CONVERT THE FLAT INVENTORY RECEIVING
000300*    EXTRACT TO THE INDEXED INVENTORY BATCH MASTER FILE SO THE
000400*    BATCH-ID LOOKUP AND THE PRODUCT/EXPIRY ALTERNATE KEY SCAN
000500*    USED BY ORDER-PLACEMENT ARE BOTH AVAILABLE.
000600*
000700* USED FILE
000800*    - RECEIVING EXTRACT (LINE SEQUENTIAL): INVLOAD
000900*    - INVENTORY BATCH MASTER (INDEXED): INVBATCH
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 BATCH-LOAD-INVENTORY.
001400 AUTHOR.                     NADIA CHUBAREV.
001500 INSTALLATION.               WAREHOUSE SYSTEMS - ORDER PROCESSING.
001600 DATE-WRITTEN.               NOVEMBER 24, 1986.
001700 DATE-COMPILED.
001800 SECURITY.                   UNCLASSIFIED.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*   11/24/86  NC   TICKET WH-4412  ORIGINAL PROGRAM - CONVERTS
002200*                  THE NIGHTLY RECEIVING EXTRACT TO THE INDEXED
002300*                  INVENTORY BATCH MASTER.
002400*   03/02/87  NC   TICKET WH-4481  DROPPED SUPPLIER-FILE
002500*                  CONVERSION - SUPPLIER DATA NO LONGER CARRIED
002600*                  ON THE BATCH MASTER.
002700*   11/09/98  NC   TICKET WH-6050  YEAR 2000 REVIEW - EXPIRY-DATE
002800*                  IS ALREADY FOUR-DIGIT-YEAR ON THE EXTRACT, NO
002900*                  CHANGE REQUIRED.
003000*   09/21/01  ESV  TICKET WH-6611  BATCHES LOADED OUT OF PRODUCT/
003100*                  EXPIRY ORDER NO LONGER ABEND THE LOAD - THE
003200*                  ALTERNATE KEY MAINTAINS THE ORDER FOR US.
003300*   02/14/06  ESV  TICKET WH-8107  WARN WHEN A LOADED BATCH'S
003400*                  EXPIRY-DATE YEAR LOOKS LIKE BAD DATA (ZERO OR
003500*                  BLANK) INSTEAD OF LOADING IT SILENTLY.
003600*   04/11/09  BSK  TICKET WH-9042  STAMP THE LOAD COUNT MESSAGE
003700*                  WITH THE RUN DATE FOR THE OPERATIONS LOG.
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            WHATEVER-PC.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT                SECTION.
004700 FILE-CONTROL.
004800     SELECT  INVLOAD
004900             ASSIGN TO INVLOAD
005000             ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT  INVBATCH
005300             ASSIGN TO INVBATCH
005400             ORGANIZATION IS INDEXED
005500             ACCESS MODE IS SEQUENTIAL
005600             RECORD KEY IS IB-BATCH-ID
005700             ALTERNATE RECORD KEY IS IB-PRODUCT-EXPIRY-KEY
005800                 WITH DUPLICATES
005900             FILE STATUS IS INVBATCH-FILE-STATUS.
006000******************************************************************
006100 DATA                        DIVISION.
006200*-----------------------------------------------------------------
006300 FILE                        SECTION.
006400 FD  INVLOAD
006500     RECORD CONTAINS 70 CHARACTERS
006600     DATA RECORD IS INVLOAD-RECORD-IN.
006700 01  INVLOAD-RECORD-IN.
006800     05  LD-BATCH-ID                 PIC 9(09).
006900     05  LD-PRODUCT-ID               PIC 9(09).
007000     05  LD-EXPIRY-DATE              PIC 9(08).
007100     05  LD-EXPIRY-DATE-R        REDEFINES  LD-EXPIRY-DATE.
007200         10  LD-EXP-CCYY             PIC 9(04).
007300         10  LD-EXP-MM               PIC 9(02).
007400         10  LD-EXP-DD               PIC 9(02).
007500     05  LD-PRODUCT-NAME             PIC X(30).
007600     05  LD-QUANTITY                 PIC 9(07).
007700     05  FILLER                      PIC X(07).
007800
007900 FD  INVBATCH
008000     RECORD CONTAINS 70 CHARACTERS
008100     DATA RECORD IS INVENTORY-BATCH-RECORD.
008200     COPY "InventBatchRecord.cpy".
008300*-----------------------------------------------------------------
008400 WORKING-STORAGE             SECTION.
008500*-----------------------------------------------------------------
008600 01  SWITCHES-AND-COUNTERS.
008700     05  EOF-SWITCH                  PIC X   VALUE "N".
008800         88  NOMORE-RECORD                    VALUE "Y".
008900     05  FILLER                      PIC X(03).
009000 01  FILE-STATUS-FIELDS.
009100     05  INVBATCH-FILE-STATUS        PIC X(02).
009200         88  INVBATCH-SUCCESSFUL                VALUE "00".
009300 01  WS-RECORD-LOAD-COUNT            PIC 9(07)  COMP VALUE ZERO.
009400 01  CURRENT-DATE.
009500     05  CURRENT-DATE-CCYY           PIC 9(04).
009600     05  CURRENT-DATE-MM             PIC 9(02).
009700     05  CURRENT-DATE-DD             PIC 9(02).
009800 01  CURRENT-DATE-NUMERIC  REDEFINES CURRENT-DATE  PIC 9(08).
009900******************************************************************
010000 PROCEDURE                   DIVISION.
010100*-----------------------------------------------------------------
010200* MAIN PROCEDURE
010300*-----------------------------------------------------------------
010400 100-BATCH-LOAD-INVENTORY.
010500     PERFORM 200-INITIATE-LOAD.
010600     PERFORM 300-PROCEED-LOAD
010700         UNTIL NOMORE-RECORD.
010800     PERFORM 400-TERMINATE-LOAD.
010900
011000     STOP RUN.
011100*-----------------------------------------------------------------
011200* OPEN THE EXTRACT AND THE BATCH MASTER, INITIALIZE SWITCHES AND
011300* COUNTERS, READ THE FIRST EXTRACT RECORD.
011400*-----------------------------------------------------------------
011500 200-INITIATE-LOAD.
011600     OPEN    INPUT   INVLOAD
011700             OUTPUT  INVBATCH.
011800     INITIALIZE SWITCHES-AND-COUNTERS WS-RECORD-LOAD-COUNT.
011900     ACCEPT CURRENT-DATE-NUMERIC FROM DATE YYYYMMDD.
012000     PERFORM 500-READ-INVLOAD-RECORD.
012100*-----------------------------------------------------------------
012200* WRITE ONE BATCH MASTER RECORD FROM THE EXTRACT, READ THE NEXT
012300* EXTRACT RECORD.
012400*-----------------------------------------------------------------
012500 300-PROCEED-LOAD.
012600     PERFORM 500-WRITE-BATCH-RECORD.
012700     PERFORM 500-READ-INVLOAD-RECORD.
012800*-----------------------------------------------------------------
012900* CLOSE THE FILES AND DISPLAY THE LOAD COUNT FOR THE NIGHTLY
013000* OPERATIONS LOG.
013100*-----------------------------------------------------------------
013200 400-TERMINATE-LOAD.
013300     CLOSE   INVLOAD
013400             INVBATCH.
013500     DISPLAY "INVENTORY BATCH FILE LOADED!!!".
013600     DISPLAY "BATCH RECORDS LOADED . . " WS-RECORD-LOAD-COUNT
013700         " AS OF " CURRENT-DATE-NUMERIC.
013800*-----------------------------------------------------------------
013900 500-READ-INVLOAD-RECORD.
014000     READ INVLOAD
014100         AT END MOVE "Y" TO EOF-SWITCH.
014200*-----------------------------------------------------------------
014300*   02/14/06 ESV - WARN ON A SUSPECT EXPIRY-DATE YEAR BUT STILL
014400*   LOAD THE BATCH - THE STATUS REPORT IS WHERE A BAD BATCH
014500*   GETS CAUGHT AND CORRECTED, NOT THE NIGHTLY LOAD.
014600*-----------------------------------------------------------------
014700 500-WRITE-BATCH-RECORD.
014800     IF LD-EXP-CCYY = ZERO
014900         DISPLAY "WARNING - ZERO EXPIRY YEAR ON BATCH-ID "
015000             LD-BATCH-ID
015100     END-IF.
015200     MOVE LD-BATCH-ID        TO IB-BATCH-ID.
015300     MOVE LD-PRODUCT-ID      TO IB-PRODUCT-ID.
015400     MOVE LD-EXPIRY-DATE     TO IB-EXPIRY-DATE.
015500     MOVE LD-PRODUCT-NAME    TO IB-PRODUCT-NAME.
015600     MOVE LD-QUANTITY        TO IB-QUANTITY.
015700     WRITE INVENTORY-BATCH-RECORD
015800         INVALID KEY
015900             DISPLAY "WRITE ERROR ON INVBATCH FOR BATCH-ID "
016000                 LD-BATCH-ID
016100             DISPLAY "FILE STATUS CODE IS " INVBATCH-FILE-STATUS.
016200     ADD 1 TO WS-RECORD-LOAD-COUNT.
