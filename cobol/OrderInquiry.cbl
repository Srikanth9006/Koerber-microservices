000100******************************************************************
000200* THIS PROGRAM IS TO LOOK UP A PRODUCT'S ON-HAND BATCHES, OLDEST
000300*    EXPIRY FIRST, FOR A WAREHOUSE CLERK AT A TERMINAL. THIS IS
000400*    AN INQUIRY-ONLY COMPANION TO ORDER-PLACEMENT - NO RECORD IS
000500*    EVER UPDATED OR WRITTEN BY THIS PROGRAM.
000600*
000700* USED FILE
000800*    - INVENTORY BATCH MASTER (INDEXED, INPUT ONLY): INVBATCH
000900******************************************************************
001000 IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200 PROGRAM-ID.                 ORDER-INQUIRY.
001300 AUTHOR.                     BYUNG SEON KIM.
001400 INSTALLATION.               WAREHOUSE SYSTEMS - ORDER PROCESSING.
001500 DATE-WRITTEN.               DECEMBER 8, 1986.
001600 DATE-COMPILED.
001700 SECURITY.                   UNCLASSIFIED.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*   12/08/86  BSK  TICKET WH-4452  ORIGINAL PROGRAM. REPLACES THE
002100*                  OLD ONLINE UPDATE SCREEN - THE CLERK'S DESK NO
002200*                  LONGER ADJUSTS QUANTITY DIRECTLY, THEY ONLY
002300*                  LOOK BATCHES UP; ORDER-PLACEMENT OWNS EVERY
002400*                  UPDATE TO THE BATCH MASTER NOW.
002500*   01/15/87  ESV  TICKET WH-4440  SHOW UP TO 8 BATCHES ON THE
002600*                  SCREEN, OLDEST EXPIRY FIRST; DISPLAY A NOTICE
002700*                  WHEN MORE EXIST THAN WILL FIT.
002800*   11/09/98  NC   TICKET WH-6050  YEAR 2000 REVIEW - EXPIRY-DATE
002900*                  IS ALREADY FOUR-DIGIT-YEAR, NO CHANGE
003000*                  REQUIRED.
003100*   09/15/14  BSK  TICKET WH-9931  BATCH TABLE RAISED FROM 50 TO
003200*                  200 ENTRIES - A HIGH-VOLUME PRODUCT WAS
003300*                  SILENTLY SHOWING AN INCOMPLETE BATCH LIST.
003400*                  ADDED LOOKUP-TRUNCATED-SWITCH SO THE CLERK IS
003500*                  WARNED WHEN EVEN 200 IS NOT ENOUGH, INSTEAD OF
003600*                  JUST DROPPING THE REST.
003700******************************************************************
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            WHATEVER-PC.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*-----------------------------------------------------------------
004500 INPUT-OUTPUT                SECTION.
004600 FILE-CONTROL.
004700     SELECT  INVBATCH
004800             ASSIGN TO INVBATCH
004900             ORGANIZATION IS INDEXED
005000             ACCESS MODE IS DYNAMIC
005100             RECORD KEY IS IB-BATCH-ID
005200             ALTERNATE RECORD KEY IS IB-PRODUCT-EXPIRY-KEY
005300                 WITH DUPLICATES
005400             FILE STATUS IS INVBATCH-FILE-STATUS.
005500******************************************************************
005600 DATA                        DIVISION.
005700*-----------------------------------------------------------------
005800 FILE                        SECTION.
005900 FD  INVBATCH
006000     RECORD CONTAINS 70 CHARACTERS
006100     DATA RECORD IS INVENTORY-BATCH-RECORD.
006200     COPY "InventBatchRecord.cpy".
006300*-----------------------------------------------------------------
006400 WORKING-STORAGE             SECTION.
006500*-----------------------------------------------------------------
006600 01  SWITCHES-AND-COUNTERS.
006700     05  LOOKUP-ERROR-SWITCH         PIC X   VALUE "N".
006800         88  LOOKUP-ERROR                     VALUE "Y".
006900     05  INVBATCH-SCAN-EOF-SWITCH    PIC X   VALUE "N".
007000         88  INVBATCH-SCAN-EOF                VALUE "Y".
007100     05  CONFIRM-SWITCH              PIC X   VALUE SPACES.
007200         88  CONFIRM-NO                       VALUE "N" "n".
007300     05  LOOKUP-TRUNCATED-SWITCH     PIC X   VALUE "N".
007400         88  LOOKUP-TRUNCATED                 VALUE "Y".
007500     05  FILLER                      PIC X(02).
007600
007700 01  FILE-STATUS-FIELDS.
007800     05  INVBATCH-FILE-STATUS        PIC X(02).
007900         88  INVBATCH-SUCCESSFUL                VALUE "00".
008000
008100 01  SCREEN-COLORS.
008200     05  BLACK               PIC S9(4) COMP-5 VALUE 0.
008300     05  BLUE                PIC S9(4) COMP-5 VALUE 1.
008400     05  GREEN               PIC S9(4) COMP-5 VALUE 2.
008500     05  RED                 PIC S9(4) COMP-5 VALUE 4.
008600     05  YELLOW              PIC S9(4) COMP-5 VALUE 6.
008700     05  WHITE               PIC S9(4) COMP-5 VALUE 7.
008800
008900 01  OQ-LOOKUP-PRODUCT-ID-AREA.
009000     05  OQ-LOOKUP-PRODUCT-ID        PIC 9(09) VALUE ZERO.
009100 01  OQ-LOOKUP-PRODUCT-NAME          PIC X(30) VALUE SPACES.
009200
009300 01  OP-BATCH-TABLE.
009400     05  OP-BATCH-ENTRY  OCCURS 200 TIMES.
009500         10  OP-TBL-BATCH-ID          PIC 9(09).
009600         10  OP-TBL-QUANTITY          PIC 9(07).
009700         10  OP-TBL-EXPIRY-DATE       PIC 9(08).
009800         10  OP-TBL-EXPIRY-DATE-R REDEFINES
009900                 OP-TBL-EXPIRY-DATE.
010000             15  OP-TBL-EXP-CCYY      PIC 9(04).
010100             15  OP-TBL-EXP-MM        PIC 9(02).
010200             15  OP-TBL-EXP-DD        PIC 9(02).
010300 01  OP-BATCH-COUNT                  PIC 9(03)  COMP VALUE ZERO.
010400 01  OP-DISPLAY-INDEX                PIC 9(03)  COMP VALUE ZERO.
010500
010600 01  OQ-BATCH-DISPLAY-LINES.
010700     05  OQ-BATCH-LINE   OCCURS 8 TIMES PIC X(40) VALUE SPACES.
010800 01  OQ-BATCH-DISPLAY-LINES-R
010900         REDEFINES OQ-BATCH-DISPLAY-LINES  PIC X(320).
011000
011100 01  CONFIRM-AND-ERROR-MESSAGES.
011200     05  CONFIRM-MESSAGE     PIC X(32)
011300         VALUE "Look up another product?".
011400*-----------------------------------------------------------------
011500 SCREEN                      SECTION.
011600*-----------------------------------------------------------------
011700 01  OPENING-SCREEN.
011800     05  BLANK SCREEN
011900         BACKGROUND-COLOR BLUE   FOREGROUND-COLOR WHITE.
012000
012100     05  SCREEN-BASICS.
012200         10  LINE  1 BLANK LINE  BACKGROUND-COLOR BLACK.
012300         10  LINE  2 BLANK LINE  BACKGROUND-COLOR BLACK.
012400         10  LINE  3 BLANK LINE  BACKGROUND-COLOR BLACK.
012500         10  LINE  2 COLUMN 20
012600                     VALUE "ORDER INQUIRY"
012700                     BACKGROUND-COLOR BLACK
012800                     FOREGROUND-COLOR YELLOW.
012900         10  LINE  5 COLUMN  7   VALUE "     PRODUCT ID:".
013000         10  LINE  6 COLUMN  7
013100                     VALUE "------------------------------------".
013200
013300     05  SCREEN-VALUES.
013400         10  SS-PRODUCT-ID    PIC 9(09) TO OQ-LOOKUP-PRODUCT-ID
013500             LINE  5 COLUMN 25   FOREGROUND-COLOR YELLOW
013600                                 REVERSE-VIDEO AUTO.
013700
013800 01  RESULT-SCREEN.
013900     05  LINE  7 BLANK LINE      BACKGROUND-COLOR BLACK.
014000     05                          PIC X(30)
014100                 FROM OQ-LOOKUP-PRODUCT-NAME
014200         LINE  7 COLUMN  7
014300         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR GREEN.
014400     05  LINE  8 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(1).
014500     05  LINE  9 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(2).
014600     05  LINE 10 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(3).
014700     05  LINE 11 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(4).
014800     05  LINE 12 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(5).
014900     05  LINE 13 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(6).
015000     05  LINE 14 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(7).
015100     05  LINE 15 COLUMN  7   PIC X(40) FROM OQ-BATCH-LINE(8).
015200
015300 01  CLEAR-RESULT-SCREEN.
015400     05  LINE  7 BLANK LINE      BACKGROUND-COLOR BLUE.
015500     05  LINE  8 BLANK LINE      BACKGROUND-COLOR BLUE.
015600     05  LINE  9 BLANK LINE      BACKGROUND-COLOR BLUE.
015700     05  LINE 10 BLANK LINE      BACKGROUND-COLOR BLUE.
015800     05  LINE 11 BLANK LINE      BACKGROUND-COLOR BLUE.
015900     05  LINE 12 BLANK LINE      BACKGROUND-COLOR BLUE.
016000     05  LINE 13 BLANK LINE      BACKGROUND-COLOR BLUE.
016100     05  LINE 14 BLANK LINE      BACKGROUND-COLOR BLUE.
016200     05  LINE 15 BLANK LINE      BACKGROUND-COLOR BLUE.
016300
016400 01  CONFIRM-SCREEN.
016500     05  LINE 17 BLANK LINE      BACKGROUND-COLOR BLACK.
016600     05                          PIC X(32) FROM CONFIRM-MESSAGE
016700         LINE 17 COLUMN  8
016800         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
016900     05                          PIC X(01) USING CONFIRM-SWITCH
017000         LINE 17 COLUMN 40       BLINK AUTO
017100         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
017200     05  LINE 18 BLANK LINE      BACKGROUND-COLOR BLACK.
017300     05  LINE 18 COLUMN 19
017400                 VALUE "(Y/y: Yes, N/n: No)"
017500         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
017600
017700 01  ERROR-SCREEN.
017800     05  LINE 20 BLANK LINE      BACKGROUND-COLOR RED.
017900     05  LINE 20 COLUMN  7
018000                 VALUE "NO INVENTORY FOUND FOR THIS PRODUCT"
018100         BACKGROUND-COLOR RED    FOREGROUND-COLOR YELLOW.
018200
018300 01  CLEAR-ERROR-SCREEN.
018400     05  LINE 20 BLANK LINE      BACKGROUND-COLOR BLUE.
018500******************************************************************
018600 PROCEDURE                   DIVISION.
018700*-----------------------------------------------------------------
018800* MAIN PROCEDURE
018900*-----------------------------------------------------------------
019000 100-ORDER-INQUIRY.
019100     PERFORM 200-INITIATE-ORDER-INQUIRY.
019200     PERFORM 200-PROCEED-ORDER-INQUIRY
019300         UNTIL CONFIRM-NO.
019400     PERFORM 200-TERMINATE-ORDER-INQUIRY.
019500
019600     STOP RUN.
019700*-----------------------------------------------------------------
019800 200-INITIATE-ORDER-INQUIRY.
019900     PERFORM 300-OPEN-INVBATCH-FILE.
020000     PERFORM 300-INITIALIZE-SWITCHES.
020100     PERFORM 300-ASK-CONTINUE.
020200*-----------------------------------------------------------------
020300* ACCEPT A PRODUCT-ID, LOOK IT UP, DISPLAY THE RESULT OR THE
020400* NOT-FOUND SCREEN, ASK THE CLERK TO CONTINUE.
020500*-----------------------------------------------------------------
020600 200-PROCEED-ORDER-INQUIRY.
020700     PERFORM 300-CLEAR-PRIOR-DISPLAY.
020800     PERFORM 300-ENTER-PRODUCT-ID.
020900     PERFORM 300-LOOKUP-INVENTORY-BY-PRODUCT.
021000     IF LOOKUP-ERROR
021100         PERFORM 300-DISPLAY-ERROR-SCREEN
021200     ELSE
021300         PERFORM 300-FORMAT-BATCH-DISPLAY-LINES
021400         PERFORM 300-DISPLAY-RESULT-SCREEN
021500     END-IF.
021600     PERFORM 300-ASK-CONTINUE.
021700*-----------------------------------------------------------------
021800 200-TERMINATE-ORDER-INQUIRY.
021900     PERFORM 300-CLOSE-INVBATCH-FILE.
022000     DISPLAY ERASE "ORDER INQUIRY FINISHED!!!".
022100******************************************************************
022200 300-OPEN-INVBATCH-FILE.
022300     OPEN INPUT INVBATCH.
022400*-----------------------------------------------------------------
022500 300-INITIALIZE-SWITCHES.
022600     INITIALIZE SWITCHES-AND-COUNTERS.
022700*-----------------------------------------------------------------
022800 300-ASK-CONTINUE.
022900     DISPLAY CONFIRM-SCREEN.
023000     ACCEPT  CONFIRM-SCREEN.
023100*-----------------------------------------------------------------
023200 300-CLEAR-PRIOR-DISPLAY.
023300     DISPLAY CLEAR-RESULT-SCREEN.
023400     DISPLAY CLEAR-ERROR-SCREEN.
023500*-----------------------------------------------------------------
023600 300-ENTER-PRODUCT-ID.
023700     DISPLAY OPENING-SCREEN.
023800     ACCEPT  SS-PRODUCT-ID.
023900*-----------------------------------------------------------------
024000* SAME LOOKUP TECHNIQUE AS ORDER-PLACEMENT - START ON THE
024100* ALTERNATE KEY, READ NEXT UNTIL THE PRODUCT-ID CHANGES.
024200*-----------------------------------------------------------------
024300 300-LOOKUP-INVENTORY-BY-PRODUCT.
024400     MOVE "N"                    TO LOOKUP-ERROR-SWITCH.
024500     MOVE "N"                    TO INVBATCH-SCAN-EOF-SWITCH.
024600     MOVE "N"                    TO LOOKUP-TRUNCATED-SWITCH.
024700     MOVE ZERO                   TO OP-BATCH-COUNT.
024800     MOVE SPACES                 TO OQ-LOOKUP-PRODUCT-NAME.
024900     MOVE OQ-LOOKUP-PRODUCT-ID   TO IB-PRODUCT-ID.
025000     MOVE ZERO                   TO IB-EXPIRY-DATE.
025100     START INVBATCH KEY IS NOT LESS THAN IB-PRODUCT-EXPIRY-KEY
025200         INVALID KEY MOVE "Y" TO LOOKUP-ERROR-SWITCH.
025300     IF NOT LOOKUP-ERROR
025400         PERFORM 400-READ-NEXT-BATCH-FOR-PRODUCT
025500             UNTIL INVBATCH-SCAN-EOF
025600         IF OP-BATCH-COUNT = ZERO
025700             MOVE "Y" TO LOOKUP-ERROR-SWITCH
025800         END-IF
025900     END-IF.
026000*-----------------------------------------------------------------
026100 400-READ-NEXT-BATCH-FOR-PRODUCT.
026200     READ INVBATCH NEXT RECORD
026300         AT END MOVE "Y" TO INVBATCH-SCAN-EOF-SWITCH.
026400     IF NOT INVBATCH-SCAN-EOF
026500         IF IB-PRODUCT-ID NOT = OQ-LOOKUP-PRODUCT-ID
026600             MOVE "Y" TO INVBATCH-SCAN-EOF-SWITCH
026700         ELSE
026800             IF OP-BATCH-COUNT >= 200
026900                 MOVE "Y" TO LOOKUP-TRUNCATED-SWITCH
027000                 MOVE "Y" TO INVBATCH-SCAN-EOF-SWITCH
027100             ELSE
027200                 IF OP-BATCH-COUNT = ZERO
027300                     MOVE IB-PRODUCT-NAME
027400                         TO OQ-LOOKUP-PRODUCT-NAME
027500                 END-IF
027600                 ADD 1 TO OP-BATCH-COUNT
027700                 MOVE IB-BATCH-ID
027800                     TO OP-TBL-BATCH-ID(OP-BATCH-COUNT)
027900                 MOVE IB-QUANTITY
028000                     TO OP-TBL-QUANTITY(OP-BATCH-COUNT)
028100                 MOVE IB-EXPIRY-DATE
028200                     TO OP-TBL-EXPIRY-DATE(OP-BATCH-COUNT)
028300             END-IF
028400         END-IF
028500     END-IF.
028600*-----------------------------------------------------------------
028700* BUILD UP TO 8 DISPLAY LINES, OLDEST EXPIRY FIRST. WHEN MORE
028800* BATCHES EXIST THAN FIT ON THE SCREEN, SAY SO ON THE CONSOLE.
028900*-----------------------------------------------------------------
029000 300-FORMAT-BATCH-DISPLAY-LINES.
029100     MOVE SPACES TO OQ-BATCH-DISPLAY-LINES-R.
029200     MOVE 1      TO OP-DISPLAY-INDEX.
029300     PERFORM 400-FORMAT-ONE-BATCH-LINE
029400         UNTIL OP-DISPLAY-INDEX > OP-BATCH-COUNT
029500            OR OP-DISPLAY-INDEX > 8.
029600     IF OP-BATCH-COUNT > 8
029700         DISPLAY "ADDITIONAL BATCHES NOT SHOWN - SEE "
029800             "INVENTORY-STATUS-REPORT."
029900     END-IF.
030000     IF LOOKUP-TRUNCATED
030100         DISPLAY "WARNING - MORE THAN 200 OPEN BATCHES FOR "
030200             "PRODUCTID " OQ-LOOKUP-PRODUCT-ID
030300         DISPLAY "    BATCH COUNT SHOWN IS NOT THE FULL COUNT."
030400     END-IF.
030500*-----------------------------------------------------------------
030600 400-FORMAT-ONE-BATCH-LINE.
030700     STRING  "BATCH "   OP-TBL-BATCH-ID(OP-DISPLAY-INDEX)
030800             "  EXP "   OP-TBL-EXP-CCYY(OP-DISPLAY-INDEX)
030900             "-"        OP-TBL-EXP-MM(OP-DISPLAY-INDEX)
031000             "-"        OP-TBL-EXP-DD(OP-DISPLAY-INDEX)
031100             "  QTY "   OP-TBL-QUANTITY(OP-DISPLAY-INDEX)
031200             DELIMITED BY SIZE
031300             INTO OQ-BATCH-LINE(OP-DISPLAY-INDEX).
031400     ADD 1 TO OP-DISPLAY-INDEX.
031500*-----------------------------------------------------------------
031600 300-DISPLAY-RESULT-SCREEN.
031700     DISPLAY RESULT-SCREEN.
031800*-----------------------------------------------------------------
031900 300-DISPLAY-ERROR-SCREEN.
032000     DISPLAY ERROR-SCREEN.
032100*-----------------------------------------------------------------
032200 300-CLOSE-INVBATCH-FILE.
032300     CLOSE INVBATCH.
