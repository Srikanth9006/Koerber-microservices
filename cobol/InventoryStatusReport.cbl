000100******************************************************************
000200* THIS PROGRAM IS TO PRINT THE INVENTORY STATUS REPORT AND THE
000300*    ORDER RECAP REPORT.
000400*
000500* USED FILE
000600*    - INVENTORY BATCH MASTER (INDEXED): INVBATCH
000700*    - ORDER FILE (LINE SEQUENTIAL): ORDFILE
000800*    - INVENTORY STATUS REPORT FILE: INVSTAT
000900*    - ORDER RECAP REPORT FILE: ORDRECAP
001000*
001100* THE STATUS REPORT IS A CONTROL-BREAK ON PRODUCT-ID, SUMMING
001200*    QUANTITY ACROSS EVERY BATCH ON HAND FOR THE PRODUCT. THE
001300*    RECAP REPORT IS ONE LINE PER POSTED ORDER. NEITHER REPORT
001400*    IS REQUIRED TO RUN ORDER-PLACEMENT - THIS IS AN INFORMATION
001500*    JOB FOR THE WAREHOUSE MANAGER, RUN AFTER THE BATCH.
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 INVENTORY-STATUS-REPORT.
002000 AUTHOR.                     ARADHITA MOHANTY.
002100 INSTALLATION.               WAREHOUSE SYSTEMS - ORDER PROCESSING.
002200 DATE-WRITTEN.               DECEMBER 1, 1986.
002300 DATE-COMPILED.
002400 SECURITY.                   UNCLASSIFIED.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*   12/01/86  AMM  TICKET WH-4430  ORIGINAL PROGRAM. COMBINES THE
002800*                  OLD INVENTORY-VALUE REPORT AND REORDER REPORT
002900*                  INTO A STATUS REPORT KEYED ON THE NEW BATCH
003000*                  MASTER - NO COST/PRICE DATA IS CARRIED ON THE
003100*                  BATCH MASTER SO THE VALUE COLUMN IS GONE.
003200*   03/02/87  KD   TICKET WH-4481  DROPPED THE REORDER-POINT
003300*                  SEARCH AGAINST THE SUPPLIER FILE - SUPPLIER
003400*                  DATA IS NOT CARRIED ON THE BATCH MASTER.
003500*   08/19/91  BSK  TICKET WH-5225  ADDED THE ORDER RECAP SECTION
003600*                  SO THE MANAGER CAN SEE WHAT WAS POSTED
003700*                  WITHOUT READING ORDFILE BY HAND.
003800*   11/09/98  NC   TICKET WH-6050  YEAR 2000 REVIEW - NO DATE
003900*                  MATH IS PERFORMED IN THIS PROGRAM, NO CHANGE
004000*                  REQUIRED.
004100*   02/14/06  ESV  TICKET WH-8107  RECAP DETAIL LINE WIDENED FOR
004200*                  THE LONGER PRODUCT NAME FIELD.
004300*   07/30/12  BSK  TICKET WH-9511  ADDED UPSI-0 SWITCH SO THE
004400*                  RECAP SECTION CAN BE SUPPRESSED ON REQUEST -
004500*                  OPERATIONS WANTED A STATUS-ONLY RUN FOR THE
004600*                  MIDDAY JOB.
004700*   05/09/14  NC   TICKET WH-9884  DROPPED THE DAY-OF-WEEK NAME
004800*                  FROM THE STATUS TITLE LINE - OPERATIONS ASKED
004900*                  FOR THE RUN DATE ONLY, THE WEEKDAY LOOKUP WAS
005000*                  CARRIED OVER FROM THE OLD COMBINED PROGRAM AND
005100*                  NOBODY READS IT. STAMPED THE EOJ MESSAGE WITH
005200*                  THE RUN DATE INSTEAD.
005300******************************************************************
005400 ENVIRONMENT                 DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION               SECTION.
005700 SOURCE-COMPUTER.            WHATEVER-PC.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS WH-ALPHA-CLASS IS "A" THRU "Z"
006100     UPSI-0 ON  STATUS IS SKIP-RECAP-SECTION
006200            OFF STATUS IS PRINT-RECAP-SECTION.
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT                SECTION.
006500 FILE-CONTROL.
006600     SELECT  INVBATCH
006700             ASSIGN TO INVBATCH
006800             ORGANIZATION IS INDEXED
006900             ACCESS MODE IS DYNAMIC
007000             RECORD KEY IS IB-BATCH-ID
007100             ALTERNATE RECORD KEY IS IB-PRODUCT-EXPIRY-KEY
007200                 WITH DUPLICATES
007300             FILE STATUS IS INVBATCH-FILE-STATUS.
007400
007500     SELECT  ORDFILE
007600             ASSIGN TO ORDFILE
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS ORDFILE-FILE-STATUS.
007900
008000     SELECT  STATUS-REPORT-OUT
008100             ASSIGN TO INVSTAT
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT  RECAP-REPORT-OUT
008500             ASSIGN TO ORDRECAP
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700******************************************************************
008800 DATA                        DIVISION.
008900*-----------------------------------------------------------------
009000 FILE                        SECTION.
009100 FD  INVBATCH
009200     RECORD CONTAINS 70 CHARACTERS
009300     DATA RECORD IS INVENTORY-BATCH-RECORD.
009400     COPY "InventBatchRecord.cpy".
009500
009600 FD  ORDFILE
009700     RECORD CONTAINS 160 CHARACTERS
009800     DATA RECORD IS ORDER-RECORD.
009900     COPY "OrderRecord.cpy".
010000
010100 FD  STATUS-REPORT-OUT
010200     RECORD CONTAINS 80 CHARACTERS
010300     DATA RECORD IS STATUS-OUT.
010400 01  STATUS-OUT                  PIC X(80).
010500
010600 FD  RECAP-REPORT-OUT
010700     RECORD CONTAINS 80 CHARACTERS
010800     DATA RECORD IS RECAP-OUT.
010900 01  RECAP-OUT                   PIC X(80).
011000*-----------------------------------------------------------------
011100 WORKING-STORAGE             SECTION.
011200*-----------------------------------------------------------------
011300*    STATUS REPORT PRINT RECORDS.
011400 01  STATUS-TITLE.
011500     05  FILLER              PIC X(05) VALUE SPACES.
011600     05  FILLER              PIC X(28)
011700                             VALUE "INVENTORY STATUS REPORT FOR".
011800     05  FILLER              PIC X(11) VALUE SPACES.
011900     05  DSP-DATE.
012000         10  DSP-YEAR        PIC 9(04).
012100         10  FILLER          PIC X(01) VALUE "/".
012200         10  DSP-MONTH       PIC 9(02).
012300         10  FILLER          PIC X(01) VALUE "/".
012400         10  DSP-DAY         PIC 9(02).
012500     05  FILLER              PIC X(10) VALUE SPACES.
012600
012700 01  STATUS-HEADER.
012800     05  FILLER              PIC X(01) VALUE SPACES.
012900     05  FILLER              PIC X(11) VALUE "PRODUCT-ID".
013000     05  FILLER              PIC X(32) VALUE "PRODUCT NAME".
013100     05  FILLER              PIC X(16) VALUE "UNITS ON HAND".
013200
013300 01  STATUS-DETAIL.
013400     05  FILLER              PIC X(01) VALUE SPACES.
013500     05  STATUS-PRODUCT-ID-O PIC Z(08)9.
013600     05  FILLER              PIC X(02) VALUE SPACES.
013700     05  STATUS-PRODUCT-NAME-O  PIC X(30).
013800     05  FILLER              PIC X(02) VALUE SPACES.
013900     05  STATUS-UNITS-O      PIC ZZZ,ZZ9.
014000     05  FILLER              PIC X(05) VALUE SPACES.
014100
014200 01  STATUS-FOOTER.
014300     05  FILLER              PIC X(02) VALUE SPACES.
014400     05  FOOTER-NAME-1       PIC X(20).
014500     05  FOOTER-COUNTER-1    PIC ZZZ9.
014600     05  FILLER              PIC X(33) VALUE SPACES.
014700
014800 01  STATUS-TOTAL.
014900     05  FILLER              PIC X(02) VALUE SPACES.
015000     05  FILLER              PIC X(20)
015100                             VALUE "TOTAL UNITS ON HAND".
015200     05  TOTAL-UNITS-O       PIC ZZZ,ZZZ,ZZ9.
015300     05  FILLER              PIC X(26) VALUE SPACES.
015400*-----------------------------------------------------------------
015500*    ORDER RECAP PRINT RECORDS.
015600 01  RECAP-TITLE.
015700     05  FILLER              PIC X(05) VALUE SPACES.
015800     05  FILLER              PIC X(20) VALUE "ORDER RECAP REPORT".
015900     05  FILLER              PIC X(45) VALUE SPACES.
016000
016100 01  RECAP-HEADER.
016200     05  FILLER              PIC X(01) VALUE SPACES.
016300     05  FILLER              PIC X(09) VALUE "ORDER-ID".
016400     05  FILLER              PIC X(11) VALUE "PRODUCT-ID".
016500     05  FILLER              PIC X(32) VALUE "PRODUCT NAME".
016600     05  FILLER              PIC X(08) VALUE "QTY".
016700     05  FILLER              PIC X(10) VALUE "STATUS".
016800
016900 01  RECAP-DETAIL.
017000     05  FILLER              PIC X(01) VALUE SPACES.
017100     05  RECAP-ORDER-ID-O    PIC Z(08)9.
017200     05  FILLER              PIC X(02) VALUE SPACES.
017300     05  RECAP-PRODUCT-ID-O  PIC Z(08)9.
017400     05  FILLER              PIC X(02) VALUE SPACES.
017500     05  RECAP-PRODUCT-NAME-O   PIC X(30).
017600     05  FILLER              PIC X(02) VALUE SPACES.
017700     05  RECAP-QUANTITY-O    PIC ZZZ,ZZ9.
017800     05  FILLER              PIC X(02) VALUE SPACES.
017900     05  RECAP-STATUS-O      PIC X(10).
018000
018100 01  RECAP-FOOTER.
018200     05  FILLER              PIC X(02) VALUE SPACES.
018300     05  FOOTER-NAME-2       PIC X(20).
018400     05  FOOTER-COUNTER-2    PIC ZZZ9.
018500     05  FILLER              PIC X(42) VALUE SPACES.
018600*-----------------------------------------------------------------
018700 01  SWITCHES-AND-COUNTERS-1.
018800     05  INVBATCH-EOF-SWITCH         PIC X   VALUE "N".
018900         88  INVBATCH-EOF                     VALUE "Y".
019000     05  LINE-CNT-1                  PIC 9(02)  COMP VALUE ZERO.
019100     05  WS-PRODUCT-COUNT            PIC 9(05)  COMP VALUE ZERO.
019200     05  FILLER                      PIC X(02).
019300
019400 01  SWITCHES-AND-COUNTERS-2.
019500     05  ORDFILE-EOF-SWITCH          PIC X   VALUE "N".
019600         88  ORDFILE-EOF                      VALUE "Y".
019700     05  LINE-CNT-2                  PIC 9(02)  COMP VALUE ZERO.
019800     05  WS-ORDER-COUNT              PIC 9(07)  COMP VALUE ZERO.
019900     05  FILLER                      PIC X(02).
020000
020100 01  WS-PREVIOUS-PRODUCT-ID          PIC 9(09) VALUE ZERO.
020200 01  WS-PREVIOUS-PRODUCT-NAME        PIC X(30) VALUE SPACES.
020300
020400 01  ACCUMULATORS-1.
020500     05  WS-PRODUCT-UNITS-ON-HAND    PIC 9(09)  COMP VALUE ZERO.
020600     05  WS-GRAND-TOTAL-UNITS        PIC 9(09)  COMP VALUE ZERO.
020700
020800 01  ACCUMULATORS-2.
020900     05  WS-UNITS-RESERVED-TOTAL-2   PIC 9(09)  COMP VALUE ZERO.
021000
021100 01  CURRENT-DATE.
021200     05  CUR-YEAR                    PIC 9(04).
021300     05  CUR-MONTH                   PIC 9(02).
021400     05  CUR-DAY                     PIC 9(02).
021500 01  CURRENT-DATE-NUMERIC    REDEFINES CURRENT-DATE
021600                                     PIC 9(08).
021700
021800 01  FILE-STATUS-FIELDS.
021900     05  INVBATCH-FILE-STATUS        PIC X(02).
022000         88  INVBATCH-SUCCESSFUL               VALUE "00".
022100     05  ORDFILE-FILE-STATUS         PIC X(02).
022200         88  ORDFILE-SUCCESSFUL                VALUE "00".
022300******************************************************************
022400 PROCEDURE                   DIVISION.
022500*-----------------------------------------------------------------
022600* MAIN PROCEDURE
022700*-----------------------------------------------------------------
022800 100-INVENTORY-STATUS-REPORT.
022900     PERFORM 200-PRINT-STATUS-REPORT.
023000     IF PRINT-RECAP-SECTION
023100         PERFORM 200-PRINT-ORDER-RECAP
023200     END-IF.
023300     DISPLAY "INVENTORY STATUS REPORT COMPLETE - RUN DATE "
023400         CURRENT-DATE-NUMERIC.
023500
023600     STOP RUN.
023700******************************************************************
023800 200-PRINT-STATUS-REPORT.
023900     PERFORM 300-INITIATE-STATUS-REPORT.
024000     PERFORM 300-PROCEED-STATUS-REPORT
024100         UNTIL INVBATCH-EOF.
024200     PERFORM 300-TERMINATE-STATUS-REPORT.
024300*-----------------------------------------------------------------
024400 200-PRINT-ORDER-RECAP.
024500     PERFORM 300-INITIATE-RECAP.
024600     PERFORM 300-PROCEED-RECAP
024700         UNTIL ORDFILE-EOF.
024800     PERFORM 300-TERMINATE-RECAP.
024900******************************************************************
025000* OPEN THE BATCH MASTER AND THE REPORT FILE, PRINT TITLE AND
025100* HEADER, START THE ALTERNATE KEY SCAN SO RECORDS ARRIVE
025200* PRODUCT-ID MAJOR, EXPIRY-DATE MINOR, AND READ THE FIRST ONE.
025300*-----------------------------------------------------------------
025400 300-INITIATE-STATUS-REPORT.
025500     PERFORM 400-OPEN-STATUS-FILES.
025600     PERFORM 400-INITIALIZE-STATUS-SWITCHES.
025700     PERFORM 400-PRINT-STATUS-TITLE.
025800     PERFORM 400-PRINT-STATUS-HEADER.
025900     PERFORM 400-START-INVBATCH-BY-PRODUCT.
026000     PERFORM 400-READ-INVBATCH-RECORD.
026100*-----------------------------------------------------------------
026200* ON A PRODUCT-ID CHANGE, PRINT THE SUBTOTAL LINE FOR THE
026300* PRODUCT JUST FINISHED AND START A NEW GROUP. ADD THE BATCH
026400* QUANTITY TO THE RUNNING GROUP TOTAL AND READ THE NEXT BATCH.
026500*-----------------------------------------------------------------
026600 300-PROCEED-STATUS-REPORT.
026700     IF IB-PRODUCT-ID NOT = WS-PREVIOUS-PRODUCT-ID
026800         IF WS-PREVIOUS-PRODUCT-ID NOT = ZERO
026900             PERFORM 400-PRINT-STATUS-DETAIL
027000         END-IF
027100         PERFORM 400-START-NEW-PRODUCT-GROUP
027200     END-IF.
027300     IF IB-PRODUCT-NAME(1:1) NOT = SPACE
027400             AND IB-PRODUCT-NAME(1:1) NOT WH-ALPHA-CLASS
027500         DISPLAY "WARNING - UNUSUAL PRODUCT NAME FOR PRODUCTID "
027600             IB-PRODUCT-ID
027700     END-IF.
027800     ADD IB-QUANTITY TO WS-PRODUCT-UNITS-ON-HAND.
027900     PERFORM 400-READ-INVBATCH-RECORD.
028000*-----------------------------------------------------------------
028100* PRINT THE LAST PRODUCT GROUP, THEN THE FOOTER AND GRAND TOTAL,
028200* AND CLOSE THE FILES.
028300*-----------------------------------------------------------------
028400 300-TERMINATE-STATUS-REPORT.
028500     IF WS-PREVIOUS-PRODUCT-ID NOT = ZERO
028600         PERFORM 400-PRINT-STATUS-DETAIL
028700     END-IF.
028800     PERFORM 400-PRINT-STATUS-FOOTER.
028900     CLOSE   INVBATCH
029000             STATUS-REPORT-OUT.
029100******************************************************************
029200 300-INITIATE-RECAP.
029300     PERFORM 400-OPEN-RECAP-FILES.
029400     PERFORM 400-INITIALIZE-RECAP-SWITCHES.
029500     PERFORM 400-PRINT-RECAP-TITLE.
029600     PERFORM 400-PRINT-RECAP-HEADER.
029700     PERFORM 400-READ-ORDFILE-RECORD.
029800*-----------------------------------------------------------------
029900 300-PROCEED-RECAP.
030000     PERFORM 400-PRINT-RECAP-DETAIL.
030100     PERFORM 400-READ-ORDFILE-RECORD.
030200*-----------------------------------------------------------------
030300 300-TERMINATE-RECAP.
030400     PERFORM 400-PRINT-RECAP-FOOTER.
030500     CLOSE   ORDFILE
030600             RECAP-REPORT-OUT.
030700******************************************************************
030800 400-OPEN-STATUS-FILES.
030900     OPEN    INPUT   INVBATCH
031000             OUTPUT  STATUS-REPORT-OUT.
031100*-----------------------------------------------------------------
031200 400-OPEN-RECAP-FILES.
031300     OPEN    INPUT   ORDFILE
031400             OUTPUT  RECAP-REPORT-OUT.
031500*-----------------------------------------------------------------
031600 400-INITIALIZE-STATUS-SWITCHES.
031700     INITIALIZE SWITCHES-AND-COUNTERS-1 ACCUMULATORS-1.
031800     MOVE ZERO TO WS-PREVIOUS-PRODUCT-ID.
031900*-----------------------------------------------------------------
032000 400-INITIALIZE-RECAP-SWITCHES.
032100     INITIALIZE SWITCHES-AND-COUNTERS-2 ACCUMULATORS-2.
032200*-----------------------------------------------------------------
032300 400-START-INVBATCH-BY-PRODUCT.
032400     MOVE ZERO TO IB-PRODUCT-ID IB-EXPIRY-DATE.
032500     START INVBATCH KEY IS NOT LESS THAN IB-PRODUCT-EXPIRY-KEY
032600         INVALID KEY MOVE "Y" TO INVBATCH-EOF-SWITCH.
032700*-----------------------------------------------------------------
032800 400-READ-INVBATCH-RECORD.
032900     IF NOT INVBATCH-EOF
033000         READ INVBATCH NEXT RECORD
033100             AT END MOVE "Y" TO INVBATCH-EOF-SWITCH
033200     END-IF.
033300*-----------------------------------------------------------------
033400 400-READ-ORDFILE-RECORD.
033500     READ ORDFILE
033600         AT END MOVE "Y" TO ORDFILE-EOF-SWITCH
033700         NOT AT END ADD 1 TO WS-ORDER-COUNT.
033800*-----------------------------------------------------------------
033900 400-START-NEW-PRODUCT-GROUP.
034000     MOVE IB-PRODUCT-ID     TO WS-PREVIOUS-PRODUCT-ID.
034100     MOVE IB-PRODUCT-NAME   TO WS-PREVIOUS-PRODUCT-NAME.
034200     MOVE ZERO              TO WS-PRODUCT-UNITS-ON-HAND.
034300     ADD 1                  TO WS-PRODUCT-COUNT.
034400*-----------------------------------------------------------------
034500 400-PRINT-STATUS-DETAIL.
034600     IF LINE-CNT-1 > 15
034700         PERFORM 400-STATUS-REPORT-PAGESKIP
034800     END-IF.
034900     MOVE WS-PREVIOUS-PRODUCT-ID     TO STATUS-PRODUCT-ID-O.
035000     MOVE WS-PREVIOUS-PRODUCT-NAME   TO STATUS-PRODUCT-NAME-O.
035100     MOVE WS-PRODUCT-UNITS-ON-HAND   TO STATUS-UNITS-O.
035200     WRITE STATUS-OUT FROM STATUS-DETAIL.
035300     ADD 1 TO LINE-CNT-1.
035400     ADD WS-PRODUCT-UNITS-ON-HAND TO WS-GRAND-TOTAL-UNITS.
035500*-----------------------------------------------------------------
035600 400-STATUS-REPORT-PAGESKIP.
035700     MOVE SPACES TO STATUS-OUT.
035800     WRITE STATUS-OUT AFTER ADVANCING PAGE.
035900     PERFORM 400-PRINT-STATUS-HEADER.
036000     MOVE ZERO TO LINE-CNT-1.
036100*-----------------------------------------------------------------
036200 400-PRINT-STATUS-TITLE.
036300     ACCEPT  CURRENT-DATE        FROM DATE YYYYMMDD.
036400     MOVE    CUR-YEAR            TO  DSP-YEAR.
036500     MOVE    CUR-MONTH           TO  DSP-MONTH.
036600     MOVE    CUR-DAY             TO  DSP-DAY.
036700     WRITE   STATUS-OUT  FROM STATUS-TITLE
036800             AFTER ADVANCING 1 LINES.
036900*-----------------------------------------------------------------
037000 400-PRINT-STATUS-HEADER.
037100     WRITE   STATUS-OUT  FROM STATUS-HEADER
037200             AFTER ADVANCING 3 LINES.
037300     MOVE    SPACES      TO STATUS-OUT.
037400     WRITE   STATUS-OUT.
037500*-----------------------------------------------------------------
037600 400-PRINT-STATUS-FOOTER.
037700     MOVE    "PRODUCTS LISTED"   TO  FOOTER-NAME-1.
037800     MOVE    WS-PRODUCT-COUNT    TO  FOOTER-COUNTER-1.
037900     WRITE   STATUS-OUT  FROM STATUS-FOOTER
038000             AFTER ADVANCING 2 LINES.
038100     MOVE    WS-GRAND-TOTAL-UNITS    TO  TOTAL-UNITS-O.
038200     WRITE   STATUS-OUT  FROM STATUS-TOTAL.
038300*-----------------------------------------------------------------
038400 400-PRINT-RECAP-TITLE.
038500     WRITE   RECAP-OUT   FROM RECAP-TITLE
038600             AFTER ADVANCING 1 LINES.
038700*-----------------------------------------------------------------
038800 400-PRINT-RECAP-HEADER.
038900     WRITE   RECAP-OUT   FROM RECAP-HEADER
039000             AFTER ADVANCING 3 LINES.
039100     MOVE    SPACES      TO RECAP-OUT.
039200     WRITE   RECAP-OUT.
039300*-----------------------------------------------------------------
039400 400-PRINT-RECAP-DETAIL.
039500     IF LINE-CNT-2 > 15
039600         PERFORM 400-RECAP-REPORT-PAGESKIP
039700     END-IF.
039800     MOVE OR-ORDER-ID        TO RECAP-ORDER-ID-O.
039900     MOVE OR-PRODUCT-ID      TO RECAP-PRODUCT-ID-O.
040000     MOVE OR-PRODUCT-NAME    TO RECAP-PRODUCT-NAME-O.
040100     MOVE OR-QUANTITY        TO RECAP-QUANTITY-O.
040200     MOVE OR-STATUS          TO RECAP-STATUS-O.
040300     WRITE RECAP-OUT FROM RECAP-DETAIL.
040400     ADD 1 TO LINE-CNT-2.
040500     ADD OR-QUANTITY TO WS-UNITS-RESERVED-TOTAL-2.
040600*-----------------------------------------------------------------
040700 400-RECAP-REPORT-PAGESKIP.
040800     MOVE SPACES TO RECAP-OUT.
040900     WRITE RECAP-OUT AFTER ADVANCING PAGE.
041000     PERFORM 400-PRINT-RECAP-HEADER.
041100     MOVE ZERO TO LINE-CNT-2.
041200*-----------------------------------------------------------------
041300 400-PRINT-RECAP-FOOTER.
041400     MOVE    "ORDERS LISTED"     TO  FOOTER-NAME-2.
041500     MOVE    WS-ORDER-COUNT      TO  FOOTER-COUNTER-2.
041600     WRITE   RECAP-OUT   FROM RECAP-FOOTER
041700             AFTER ADVANCING 2 LINES.
